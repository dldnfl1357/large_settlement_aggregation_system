000100******************************************************************
000110*   SETLCALC
000120*   SELLER SETTLEMENT -- DAILY AGGREGATION, COMMISSION CALC,
000130*   AND SETTLEMENT-FILE UPSERT
000140*
000150*   READS ORDER-ITEM-FILE (PRE-SORTED ASCENDING BY SELLER ID),
000160*   CONTROL-BREAKS ON SELLER ID TO BUILD ONE AGGREGATION ROW PER
000170*   SELLER FOR THE TARGET SETTLEMENT DATE, LOOKS UP THE SELLER GRADES
000180*   COMMISSION RATE BY GRADE, COMPUTES COMMISSION AND NET PAYOUT,
000190*   AND POSTS ONE SETTLEMENT-RECORD PER SELLER TO SETTLEMENT-FILE --
000200*   INSERTING A NEW SLOT OR REWRITING THE EXISTING ONE, BY COMPARING
000210*   THE SLOTS STORED SETTLEMENT DATE AGAINST THE RUN DATE.  RUN
000220*   SETLVRFY AS THE NEXT STEP TO RECONCILE THE RESULT.
000230******************************************************************
000240*   CHANGE LOG
000250*
000260*   033187  R.HOLLOWAY  INITIAL VERSION.  BRONZE/SILVER/GOLD
000270*                       COMMISSION TABLE ONLY.
000280*   091594  F.ODUYA     ADDED ST-STATUS TO SETTLEMENT-RECORD PER
000290*                       COMMISSIONS DEPT REQUEST -- RQ94-0611.
000300*   042296  F.ODUYA     PLATINUM GRADE TIER ADDED TO COMMISSION   RQ96-028
000310*                       TABLE AT 8 PCT, FOR TOP-VOLUME SELLERS.   RQ96-028
000320*   011899  D.SEAY      Y2K REMEDIATION -- RUN DATE NOW CARRIED AS
000330*                       AN 8-DIGIT YYYYMMDD INTERNALLY RATHER THAN
000340*                       THE OLD 6-DIGIT YYMMDD, SO THE CENTURY IS
000350*                       NEVER INFERRED.  SEE RUNDTPRM.CPY.
000360*   062303  T.OKONKWO   SETTLEMENT-FILE MOVED FROM INDEXED TO
000370*                       RELATIVE ORGANIZATION WHEN THE SHOP
000380*                       RETIRED ITS LAST ISAM-CAPABLE COMPILER --
000390*                       RELATIVE KEY IS THE SELLER ID ITSELF.
000400*   081511  T.OKONKWO   DISTINCT ORDER COUNT NOW KEYED OFF A
000410*                       CHANGE IN OI-ORDER-ID RATHER THAN A TABLE
000420*                       OF SEEN ORDER NUMBERS -- THE EXTRACT HAS
000430*                       CARRIED ORDER ITEMS GROUPED BY ORDER WITHIN
000440*                       SELLER SINCE THE 1996 EXTRACT REWRITE.
000450*   091614  M.PRUITT    0200 COUNTED ANY SLOT FOUND BY THE RRN    RQ14-030
000460*                       READ AS AN UPDATE, EVEN ONE STILL HOLDING RQ14-030
000470*                       A PRIOR RUN DATE FOR THAT SELLER.  NOW    RQ14-030
000480*                       COMPARES ST-SETTLEMENT-DATE BEFORE        RQ14-030
000490*                       CHOOSING INSERT VS. UPDATE COUNTING.      RQ14-030
000500*   032218  M.PRUITT    UPSI-0 REDRIVE SWITCH NOW ACTUALLY        RQ18-014
000510*                       GATES A SYSIN OVERRIDE OF THE TARGET      RQ18-014
000520*                       DATE IN 0000-MAIN-CONTROL -- RERUNS FOR   RQ18-014
000530*                       A PRIOR DATE NO LONGER REQUIRE CHANGING   RQ18-014
000540*                       THE SYSTEM CLOCK.                         RQ18-014
000550******************************************************************
000560 IDENTIFICATION DIVISION.
000570 PROGRAM-ID.  Setlcalc.
000580 AUTHOR.  R. HOLLOWAY.
000590 INSTALLATION.  CONTINENTAL MARKETPLACE DATA CENTER.
000600 DATE-WRITTEN.  03/14/87.
000610 DATE-COMPILED.
000620 SECURITY.  COMPANY CONFIDENTIAL -- COMMISSIONS DEPT USE ONLY.
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660
000670*   UPSI-0 IS SET ON IN JCL BY OPERATIONS WHEN THIS IS A REDRIVE
000680*   FOR A PRIOR SETTLEMENT DATE; 0000-MAIN-CONTROL TESTS IT BELOW
000690*   TO DECIDE WHETHER THE TARGET DATE COMES FROM SYSIN OR FROM
000700*   TODAYS SYSTEM DATE.
000710     UPSI-0 ON STATUS IS SETLCALC-REDRIVE-ON
000720         OFF STATUS IS SETLCALC-REDRIVE-OFF.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT ORDER-ITEM-FILE  ASSIGN TO "ORDITEM"
000760         ORGANIZATION IS LINE SEQUENTIAL.
000770     SELECT SETTLEMENT-FILE  ASSIGN TO "SETLFILE"
000780         ORGANIZATION IS RELATIVE
000790         ACCESS MODE IS DYNAMIC
000800         RELATIVE KEY IS SETTLEMENT-RRN.
000810 DATA DIVISION.
000820 FILE SECTION.
000830 FD  ORDER-ITEM-FILE.
000840 COPY "orditmrc.cpy".
000850
000860 FD  SETTLEMENT-FILE.
000870 COPY "settlrrc.cpy".
000880
000890 WORKING-STORAGE SECTION.
000900*   STANDALONE SUBSCRIPTS AND THE RELATIVE KEY -- NO GROUP, SO
000910*   THEY STAY 77-LEVEL RATHER THAN 01, THE SHOPS OLD HABIT FOR
000920*   LONE COUNTERS CARRIED OVER FROM THE ISAM-ERA PROGRAMS.
000930 77  SETTLEMENT-RRN               PIC 9(10) COMP VALUE ZERO.
000940 77  GRADE-SUB                    PIC 9(2) COMP VALUE ZERO.
000950 77  GRADE-FOUND-SUB              PIC 9(2) COMP VALUE ZERO.
000960
000970 COPY "rundtprm.cpy".
000980
000990*   ORDER-ITEM-FILE READ CONTROL.
001000 01  ORDER-ITEM-EOF-STATUS       PIC XXX VALUE "NO ".
001010     88  END-OF-ORDER-ITEMS          VALUE "YES".
001020 01  FIRST-SELLER-SWITCH         PIC X   VALUE "Y".
001030     88  FIRST-SELLER-RECORD         VALUE "Y".
001040 01  ANY-ITEM-SWITCH             PIC X   VALUE "N".
001050     88  ANY-ITEMS-SEEN              VALUE "Y".
001060
001070*   PER-SELLER AGGREGATION WORK AREA -- ACCUMULATES ONE SELLERS
001080*   ORDER ITEMS FOR THE RUN DATE.  KEPT ENTIRELY IN WORKING
001090*   STORAGE; IT IS NEVER WRITTEN TO A FILE OF ITS OWN.
001100 01  SA-SELLER-ID-WORK           PIC 9(10) VALUE ZEROS.
001110 01  SA-SELLER-GRADE-WORK        PIC X(8).
001120 01  SA-TOTAL-SALES-WORK         PIC S9(13)V9(2) VALUE ZEROS.
001130 01  SA-ORDER-COUNT-WORK         PIC 9(9) COMP VALUE ZERO.
001140 01  SA-ITEM-COUNT-WORK          PIC 9(9) COMP VALUE ZERO.
001150 01  SA-LAST-ORDER-ID            PIC 9(10) VALUE ZEROS.
001160
001170*   SETTLEMENT CALCULATION WORK AREA.
001180 01  CALC-COMMISSION              PIC S9(13)V9(2) VALUE ZEROS.
001190 01  CALC-NET-AMOUNT              PIC S9(13)V9(2) VALUE ZEROS.
001200
001210*   SELLER-GRADE-TABLE -- FIXED COMMISSION RATE LOOKUP, NOT A
001220*   FILE (IDIOM: VALUE-LOADED LIST REDEFINED AS AN OCCURS TABLE,
001230*   THE SAME WAY Monofyr1.cbl BUILDS ITS MONTH-NAME TABLE).
001240 01  GRADE-RATE-LIST.
001250     05  FILLER  PIC X(13) VALUE "BRONZE  01500".
001260     05  FILLER  PIC X(13) VALUE "SILVER  01200".
001270     05  FILLER  PIC X(13) VALUE "GOLD    01000".
001280     05  FILLER  PIC X(13) VALUE "PLATINUM00800".                 RQ96-02
001290 01  GRADE-RATE-TABLE REDEFINES GRADE-RATE-LIST.
001300     05  GRADE-RATE-ENTRY OCCURS 4 TIMES.
001310         10  GRADE-RATE-CODE          PIC X(8).
001320         10  GRADE-RATE-VALUE         PIC 9V9(4).
001330
001340*   RUN-LEVEL TOTALS -- ACCUMULATED WHILE SETTLEMENTS ARE
001350*   EMITTED; SETLVRFY RECOMPUTES ITS OWN COPY OF THESE
001360*   INDEPENDENTLY RATHER THAN TRUSTING THIS PROGRAMS NUMBERS.
001370 01  RUN-SELLER-COUNT            PIC 9(9) COMP VALUE ZERO.
001380 01  RUN-TOTAL-SALES             PIC S9(13)V9(2) VALUE ZEROS.
001390 01  RUN-TOTAL-COMMISSION        PIC S9(13)V9(2) VALUE ZEROS.
001400 01  RUN-TOTAL-NET-AMOUNT        PIC S9(13)V9(2) VALUE ZEROS.
001410 01  RUN-TOTAL-ORDERS            PIC 9(9) COMP VALUE ZERO.
001420 01  RUN-TOTAL-ITEMS             PIC 9(9) COMP VALUE ZERO.
001430 01  RUN-INSERT-COUNT            PIC 9(9) COMP VALUE ZERO.
001440 01  RUN-UPDATE-COUNT            PIC 9(9) COMP VALUE ZERO.
001450
001460 PROCEDURE DIVISION.
001470 0000-MAIN-CONTROL.
001480     OPEN INPUT ORDER-ITEM-FILE.
001490     OPEN I-O SETTLEMENT-FILE.
001500     IF SETLCALC-REDRIVE-ON
001510         DISPLAY "SETLCALC - ENTER TARGET SETTLEMENT DATE (YYYYMMDD)"
001520         ACCEPT RUN-DATE-YYYYMMDD
001530     ELSE
001540         ACCEPT RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD
001550     END-IF.
001560     PERFORM 0050-BUILD-RUN-DATE-DISPLAY.
001570     PERFORM 0500-READ-ORDER-ITEM-FILE.
001580     PERFORM 0100-PROCESS-SELLER-BREAK THRU 0100-EXIT
001590         UNTIL END-OF-ORDER-ITEMS.
001600     IF ANY-ITEMS-SEEN
001610         PERFORM 0200-COMPUTE-AND-WRITE-SETTLEMENT
001620     END-IF.
001630     PERFORM 0900-DISPLAY-RUN-TOTALS.
001640     CLOSE ORDER-ITEM-FILE
001650         SETTLEMENT-FILE.
001660     STOP RUN.
001670
001680 0050-BUILD-RUN-DATE-DISPLAY.
001690     STRING RUN-DATE-YYYY  "-"  RUN-DATE-MM  "-"  RUN-DATE-DD
001700         DELIMITED BY SIZE INTO RUN-DATE-DISPLAY.
001710
001720*   SELLER BREAK, RANGED 0100 THRU 0100-EXIT SO THE TWO "SAME
001730*   SELLER, KEEP ACCUMULATING" PATHS CAN GO TO THE SHARED
001740*   ACCUMULATE STEP INSTEAD OF NESTING THE IF ONE LEVEL DEEPER.
001750 0100-PROCESS-SELLER-BREAK.
001760     IF FIRST-SELLER-RECORD
001770         MOVE OI-SELLER-ID TO SA-SELLER-ID-WORK
001780         MOVE "N" TO FIRST-SELLER-SWITCH
001790         GO TO 0100-ACCUMULATE-STEP
001800     END-IF.
001810     IF OI-SELLER-ID = SA-SELLER-ID-WORK
001820         GO TO 0100-ACCUMULATE-STEP
001830     END-IF.
001840     PERFORM 0200-COMPUTE-AND-WRITE-SETTLEMENT.
001850     PERFORM 0210-RESET-SELLER-ACCUMULATORS.
001860     MOVE OI-SELLER-ID TO SA-SELLER-ID-WORK.
001870 0100-ACCUMULATE-STEP.
001880     PERFORM 0150-ACCUMULATE-ORDER-ITEM.
001890     PERFORM 0500-READ-ORDER-ITEM-FILE.
001900 0100-EXIT.
001910     EXIT.
001920
001930 0150-ACCUMULATE-ORDER-ITEM.
001940     MOVE "Y" TO ANY-ITEM-SWITCH.
001950     ADD OI-TOTAL-PRICE TO SA-TOTAL-SALES-WORK.
001960     ADD 1 TO SA-ITEM-COUNT-WORK.
001970     IF OI-ORDER-ID NOT = SA-LAST-ORDER-ID
001980         ADD 1 TO SA-ORDER-COUNT-WORK
001990         MOVE OI-ORDER-ID TO SA-LAST-ORDER-ID
002000     END-IF.
002010     MOVE OI-SELLER-GRADE TO SA-SELLER-GRADE-WORK.
002020
002030 0210-RESET-SELLER-ACCUMULATORS.
002040     MOVE ZEROS TO SA-TOTAL-SALES-WORK.
002050     MOVE ZERO  TO SA-ORDER-COUNT-WORK.
002060     MOVE ZERO  TO SA-ITEM-COUNT-WORK.
002070     MOVE ZEROS TO SA-LAST-ORDER-ID.
002080
002090*   A SETTLEMENT IS KEYED BY (SELLER, DATE), BUT SETTLEMENT-FILE IS
002100*   RELATIVE WITH THE RRN SET TO SELLER ID ALONE -- A SLOT FOUND BY
002110*   THE READ BELOW MAY STILL BE HOLDING A DIFFERENT DATES SETTLEMENT
002120*   FOR THIS SELLER (A PRIOR RUN).  ST-SETTLEMENT-DATE IS CHECKED
002130*   BEFORE 0600 OVERWRITES IT, SO THE INSERT/UPDATE COUNTS REFLECT
002140*   THE (SELLER, DATE) KEY AND NOT JUST WHETHER THE SLOT WAS USED.
002150 0200-COMPUTE-AND-WRITE-SETTLEMENT.
002160     PERFORM 0250-LOOKUP-GRADE-RATE.
002170     COMPUTE CALC-COMMISSION ROUNDED =
002180         SA-TOTAL-SALES-WORK * GRADE-RATE-VALUE (GRADE-FOUND-SUB).
002190     COMPUTE CALC-NET-AMOUNT =
002200         SA-TOTAL-SALES-WORK - CALC-COMMISSION.
002210     MOVE SA-SELLER-ID-WORK TO SETTLEMENT-RRN.
002220     READ SETTLEMENT-FILE
002230         INVALID KEY
002240             PERFORM 0600-BUILD-SETTLEMENT-RECORD
002250             WRITE SETTLEMENT-RECORD
002260                 INVALID KEY
002270                     DISPLAY "SETLCALC: WRITE FAILED " SA-SELLER-ID-WORK
002280             END-WRITE
002290             ADD 1 TO RUN-INSERT-COUNT
002300         NOT INVALID KEY
002310             IF ST-SETTLEMENT-DATE = RUN-DATE-DISPLAY
002320                 PERFORM 0600-BUILD-SETTLEMENT-RECORD
002330                 REWRITE SETTLEMENT-RECORD
002340                     INVALID KEY
002350                         DISPLAY "SETLCALC: REWRITE FAILED "
002360                             SA-SELLER-ID-WORK
002370                 END-REWRITE
002380                 ADD 1 TO RUN-UPDATE-COUNT
002390             ELSE
002400                 DISPLAY "SETLCALC: SELLER " SA-SELLER-ID-WORK
002410                     " SLOT HELD " ST-SETTLEMENT-DATE
002420                     " -- SUPERSEDED BY " RUN-DATE-DISPLAY
002430                 PERFORM 0600-BUILD-SETTLEMENT-RECORD
002440                 REWRITE SETTLEMENT-RECORD
002450                     INVALID KEY
002460                         DISPLAY "SETLCALC: REWRITE FAILED "
002470                             SA-SELLER-ID-WORK
002480                 END-REWRITE
002490                 ADD 1 TO RUN-INSERT-COUNT
002500             END-IF
002510     END-READ.
002520     ADD 1 TO RUN-SELLER-COUNT.
002530     ADD SA-TOTAL-SALES-WORK  TO RUN-TOTAL-SALES.
002540     ADD CALC-COMMISSION      TO RUN-TOTAL-COMMISSION.
002550     ADD CALC-NET-AMOUNT      TO RUN-TOTAL-NET-AMOUNT.
002560     ADD SA-ORDER-COUNT-WORK  TO RUN-TOTAL-ORDERS.
002570     ADD SA-ITEM-COUNT-WORK   TO RUN-TOTAL-ITEMS.
002580
002590 0250-LOOKUP-GRADE-RATE.
002600     MOVE 1     TO GRADE-SUB.
002610     MOVE ZERO  TO GRADE-FOUND-SUB.
002620     PERFORM 0260-TEST-GRADE-ENTRY
002630         UNTIL GRADE-SUB > 4.
002640
002650 0260-TEST-GRADE-ENTRY.
002660     IF GRADE-RATE-CODE (GRADE-SUB) = SA-SELLER-GRADE-WORK
002670         MOVE GRADE-SUB TO GRADE-FOUND-SUB
002680         MOVE 99 TO GRADE-SUB
002690     ELSE
002700         ADD 1 TO GRADE-SUB
002710     END-IF.
002720
002730 0600-BUILD-SETTLEMENT-RECORD.
002740     MOVE SA-SELLER-ID-WORK  TO ST-SELLER-ID.
002750     MOVE RUN-DATE-DISPLAY   TO ST-SETTLEMENT-DATE.
002760     MOVE SA-TOTAL-SALES-WORK TO ST-TOTAL-SALES.
002770     MOVE GRADE-RATE-VALUE (GRADE-FOUND-SUB)
002780         TO ST-COMMISSION-RATE.
002790     MOVE CALC-COMMISSION    TO ST-COMMISSION.
002800     MOVE CALC-NET-AMOUNT    TO ST-NET-AMOUNT.
002810     MOVE SA-ORDER-COUNT-WORK TO ST-ORDER-COUNT.
002820     MOVE SA-ITEM-COUNT-WORK  TO ST-ITEM-COUNT.
002830     MOVE "PENDING"          TO ST-STATUS.                        RQ94-06
002840
002850 0500-READ-ORDER-ITEM-FILE.
002860     READ ORDER-ITEM-FILE
002870         AT END
002880             MOVE "YES" TO ORDER-ITEM-EOF-STATUS
002890     END-READ.
002900     IF NOT END-OF-ORDER-ITEMS
002910         IF OI-ORDERED-YYYY NOT = RUN-DATE-YYYY
002920             OR OI-ORDERED-MM NOT = RUN-DATE-MM
002930             OR OI-ORDERED-DD NOT = RUN-DATE-DD
002940             OR NOT OI-STATUS-QUALIFIES
002950         PERFORM 0500-READ-ORDER-ITEM-FILE
002960     END-IF.
002970
002980 0900-DISPLAY-RUN-TOTALS.
002990     DISPLAY "SETLCALC - SETTLEMENT DATE    " RUN-DATE-DISPLAY.
003000     DISPLAY "SETLCALC - SELLERS SETTLED    " RUN-SELLER-COUNT.
003010     DISPLAY "SETLCALC - SETTLEMENTS INSERTED " RUN-INSERT-COUNT.
003020     DISPLAY "SETLCALC - SETTLEMENTS UPDATED  " RUN-UPDATE-COUNT.
003030     DISPLAY "SETLCALC - TOTAL SALES         " RUN-TOTAL-SALES.
003040     DISPLAY "SETLCALC - TOTAL COMMISSION    " RUN-TOTAL-COMMISSION.
003050     DISPLAY "SETLCALC - TOTAL NET AMOUNT    " RUN-TOTAL-NET-AMOUNT.
003060     DISPLAY "SETLCALC - TOTAL ORDERS        " RUN-TOTAL-ORDERS.
003070     DISPLAY "SETLCALC - TOTAL ITEMS         " RUN-TOTAL-ITEMS.
