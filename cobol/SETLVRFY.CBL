000100******************************************************************
000110*   SETLVRFY
000120*   SELLER SETTLEMENT -- VERIFICATION / RECONCILIATION
000130*
000140*   RUNS AFTER SETLCALC HAS POSTED THE DAYS SETTLEMENTS.  RE-READS
000150*   ORDER-ITEM-FILE AND INDEPENDENTLY RE-TOTALS THE SAME QUALIFYING
000160*   ROWS SETLCALC WOULD HAVE SEEN, RE-READS SETTLEMENT-FILE AND SUMS
000170*   WHAT WAS ACTUALLY POSTED, AND COMPARES THE TWO GRAND TOTALS.
000180*   ON A MATCH IT LOGS THE RUN STATISTICS AND A CLEAN REPORT.  ON
000190*   ANY MISMATCH IT LISTS UP TO 10 OFFENDING SELLERS AND FORCES A
000200*   NONZERO RETURN CODE SO THE STEP SHOWS FAILED IN THE JOB LOG --
000210*   THIS STEP TRUSTS NOTHING SETLCALC LEFT BEHIND IN STORAGE.
000220******************************************************************
000230*   CHANGE LOG
000240*
000250*   033187  R.HOLLOWAY  INITIAL VERSION, WRITTEN ALONGSIDE SETLCALC
000260*                       AS ITS COMPANION AUDIT STEP.
000270*   091594  F.ODUYA     ADDED THE SETTLEMENT STATISTICS BLOCK TO THE
000280*                       REPORT PER COMMISSIONS DEPT REQUEST -- SAME
000290*                       REQUEST THAT ADDED ST-STATUS -- RQ94-0611.
000300*   011899  D.SEAY      Y2K REMEDIATION -- RUN DATE NOW CARRIED AS
000310*                       AN 8-DIGIT YYYYMMDD, SAME AS SETLCALC.  SEE
000320*                       RUNDTPRM.CPY.
000330*   062303  T.OKONKWO   SETTLEMENT-FILE REOPENED HERE AS RELATIVE
000340*                       RATHER THAN INDEXED, TO MATCH SETLCALCS
000350*                       CHANGE OF THE SAME DATE.
000360*   091507  T.OKONKWO   MISMATCH DETAIL LISTING ADDED, CAPPED AT  RQ07-045
000370*                       10 SELLERS -- AUDIT HAD NO WAY TO SEE     RQ07-045
000380*                       WHICH SELLERS WERE OFF, ONLY THAT THE     RQ07-045
000390*                       GRAND TOTALS DISAGREED.                   RQ07-045
000400*   032218  M.PRUITT    UPSI-0 REDRIVE SWITCH NOW ACTUALLY        RQ18-014
000410*                       GATES A SYSIN OVERRIDE OF THE TARGET      RQ18-014
000420*                       DATE, MATCHING SETLCALCS SAME CHANGE.     RQ18-014
000430*                       0350 NOW TESTS ST-SETTLEMENT-YYYY/MM/DD   RQ18-014
000440*                       DIRECTLY INSTEAD OF THE DISPLAY STRING.   RQ18-014
000450******************************************************************
000460 IDENTIFICATION DIVISION.
000470 PROGRAM-ID.  Setlvrfy.
000480 AUTHOR.  R. HOLLOWAY.
000490 INSTALLATION.  CONTINENTAL MARKETPLACE DATA CENTER.
000500 DATE-WRITTEN.  03/14/87.
000510 DATE-COMPILED.
000520 SECURITY.  COMPANY CONFIDENTIAL -- COMMISSIONS DEPT USE ONLY.
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560
000570*   UPSI-0 IS SET ON IN JCL BY OPERATIONS WHEN THIS IS A REDRIVE
000580*   FOR A PRIOR SETTLEMENT DATE; 0000-MAIN-CONTROL TESTS IT BELOW
000590*   TO DECIDE WHETHER THE TARGET DATE COMES FROM SYSIN OR FROM
000600*   TODAYS SYSTEM DATE.
000610     UPSI-0 ON STATUS IS SETLVRFY-REDRIVE-ON
000620         OFF STATUS IS SETLVRFY-REDRIVE-OFF.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT ORDER-ITEM-FILE  ASSIGN TO "ORDITEM"
000660         ORGANIZATION IS LINE SEQUENTIAL.
000670     SELECT SETTLEMENT-FILE  ASSIGN TO "SETLFILE"
000680         ORGANIZATION IS RELATIVE
000690         ACCESS MODE IS DYNAMIC
000700         RELATIVE KEY IS SETTLEMENT-RRN.
000710     SELECT SETTLEMENT-REPORT-FILE  ASSIGN TO "SETLRPT"
000720         ORGANIZATION IS LINE SEQUENTIAL.
000730 DATA DIVISION.
000740 FILE SECTION.
000750 FD  ORDER-ITEM-FILE.
000760 COPY "orditmrc.cpy".
000770
000780 FD  SETTLEMENT-FILE.
000790 COPY "settlrrc.cpy".
000800
000810 FD  SETTLEMENT-REPORT-FILE.
000820 01  RPT-RECORD.
000830     05  RPT-RECORD-TEXT         PIC X(79).
000840     05  FILLER                 PIC X(01).
000850
000860 WORKING-STORAGE SECTION.
000870*   STANDALONE SUBSCRIPTS AND THE RELATIVE KEY -- NO GROUP, SO
000880*   THEY STAY 77-LEVEL RATHER THAN 01, THE SHOPS OLD HABIT FOR
000890*   LONE COUNTERS CARRIED OVER FROM THE ISAM-ERA PROGRAMS.
000900 77  SETTLEMENT-RRN              PIC 9(10) COMP VALUE ZERO.
000910 77  VR-OI-SUB                   PIC 9(5) COMP VALUE 1.
000920 77  VR-SETL-SUB                 PIC 9(5) COMP VALUE 1.
000930
000940 COPY "rundtprm.cpy".
000950
000960*   ORDER-ITEM-FILE READ CONTROL (SAME QUALIFYING FILTER SETLCALC
000970*   USES -- SEE 0500-READ-ORDER-ITEM-FILE BELOW).
000980 01  ORDER-ITEM-EOF-STATUS       PIC XXX VALUE "NO ".
000990     88  END-OF-ORDER-ITEMS          VALUE "YES".
001000 01  FIRST-SELLER-SWITCH         PIC X   VALUE "Y".
001010     88  FIRST-SELLER-RECORD         VALUE "Y".
001020 01  ANY-ITEM-SWITCH             PIC X   VALUE "N".
001030     88  ANY-ITEMS-SEEN              VALUE "Y".
001040 01  SETTLEMENT-EOF-STATUS       PIC XXX VALUE "NO ".
001050     88  END-OF-SETTLEMENTS          VALUE "YES".
001060
001070*   SELLER-ID BEING ACCUMULATED FROM THE CURRENT ORDER-ITEM BREAK.
001080 01  VR-SELLER-ID-WORK           PIC 9(10) VALUE ZEROS.
001090 01  VR-TOTAL-WORK               PIC S9(13)V9(2) VALUE ZEROS.
001100
001110*   INDEPENDENTLY RECOMPUTED ORDER-ITEM GRAND TOTAL (STEP 1 OF THE
001120*   RECONCILIATION) AND THE SETTLEMENT-FILE GRAND TOTAL (STEP 2).
001130 01  VR-OI-GRAND-TOTAL           PIC S9(13)V9(2) VALUE ZEROS.
001140 01  VR-DIFF-AMOUNT              PIC S9(13)V9(2) VALUE ZEROS.
001150 01  VR-MISMATCH-SWITCH          PIC X   VALUE "N".
001160     88  VR-MISMATCH-FOUND           VALUE "Y".
001170
001180*   PER-SELLER ORDER-ITEM TOTALS, CAPTURED DURING THE ORDER-ITEM
001190*   PASS, ASCENDING BY SELLER ID SINCE THE EXTRACT ITSELF IS.  A
001200*   BOUNDED TABLE -- THE SHOP HAS NEVER RUN MORE THAN A FEW HUNDRED
001210*   SELLERS IN ONE DAYS BUSINESS -- 2000 IS HEADROOM, NOT A LIMIT
001220*   WE EXPECT TO HIT.
001230 01  VR-OI-SELLER-COUNT          PIC 9(5) COMP VALUE ZERO.
001240 01  VR-OI-SELLER-TABLE.
001250     05  VR-OI-SELLER-ENTRY OCCURS 1 TO 2000 TIMES
001260         DEPENDING ON VR-OI-SELLER-COUNT.
001270         10  VR-OI-TBL-SELLER-ID     PIC 9(10).
001280         10  VR-OI-TBL-TOTAL         PIC S9(13)V9(2).
001290         10  FILLER                 PIC X(05).
001300
001310*   PER-SELLER SETTLEMENT TOTALS FOR THE TARGET DATE, CAPTURED
001320*   DURING THE SETTLEMENT-FILE PASS, SAME ASCENDING-BY-SELLER-ID
001330*   ORDER SINCE SETTLEMENT-RRN IS THE SELLER ID ITSELF.
001340 01  VR-SETL-SELLER-COUNT        PIC 9(5) COMP VALUE ZERO.
001350 01  VR-SETL-SELLER-TABLE.
001360     05  VR-SETL-SELLER-ENTRY OCCURS 1 TO 2000 TIMES
001370         DEPENDING ON VR-SETL-SELLER-COUNT.
001380         10  VR-SETL-TBL-SELLER-ID    PIC 9(10).
001390         10  VR-SETL-TBL-TOTAL        PIC S9(13)V9(2).
001400         10  FILLER                 PIC X(05).
001410
001420*   MISMATCH DETAIL, BUILT ONLY WHEN THE GRAND TOTALS DISAGREE --
001430*   MATCH/MERGE OF THE TWO TABLES ABOVE, BILLUPDT-STYLE, STOPPING
001440*   AT 10 ROWS -- RQ07-0455.
001450 01  VR-MISMATCH-COUNT           PIC 9(2) COMP VALUE ZERO.
001460 01  VR-MISMATCH-TABLE.
001470     05  VR-MISMATCH-ENTRY OCCURS 10 TIMES.
001480         10  VR-MIS-SELLER-ID        PIC 9(10).
001490         10  VR-MIS-OI-TOTAL         PIC S9(13)V9(2).
001500         10  VR-MIS-SETL-TOTAL       PIC S9(13)V9(2).
001510         10  VR-MIS-DIFF             PIC S9(13)V9(2).
001520         10  FILLER                 PIC X(05).
001530
001540*   MATCH/MERGE WORK FIELDS -- HIGH-SELLER-ID IS THE SENTINEL USED
001550*   IN PLACE OF BILLUPDTS HIGH-VALUES TRICK, SINCE A NUMERIC FIELD
001560*   CANNOT HOLD HIGH-VALUES AND STILL COMPARE AS A NUMBER.
001570 01  VR-HIGH-SELLER-ID           PIC 9(10) VALUE ALL "9".
001580 01  VR-OI-CUR-KEY               PIC 9(10) VALUE ZEROS.
001590 01  VR-SETL-CUR-KEY             PIC 9(10) VALUE ZEROS.
001600
001610*   RUN-LEVEL STATISTICS -- SUMMED DIRECTLY FROM THE SETTLEMENT-
001620*   FILE PASS, NOT CARRIED OVER FROM SETLCALC.
001630 01  RUN-SELLER-COUNT            PIC 9(9) COMP VALUE ZERO.
001640 01  RUN-TOTAL-SALES             PIC S9(13)V9(2) VALUE ZEROS.
001650 01  RUN-TOTAL-COMMISSION        PIC S9(13)V9(2) VALUE ZEROS.
001660 01  RUN-TOTAL-NET-AMOUNT        PIC S9(13)V9(2) VALUE ZEROS.
001670 01  RUN-TOTAL-ORDERS            PIC 9(9) COMP VALUE ZERO.
001680 01  RUN-TOTAL-ITEMS             PIC 9(9) COMP VALUE ZERO.
001690
001700*   REPORT PRINT LINES -- SETTLEMENT VERIFICATION / STATISTICS
001710*   REPORT, ONE 01-LEVEL GROUP PER LINE LAYOUT, EACH MOVED WHOLE
001720*   TO RPT-RECORD AND WRITTEN -- NO PRINTER-CONTROL LINE-SKIP
001730*   NEEDED SINCE THE OUTPUT IS SPOOLED, NOT PRINTED DIRECT.
001740 01  RPT-HEADER-LINE1.
001750     05  FILLER                 PIC X(31) VALUE
001760         "SETTLEMENT VERIFICATION REPORT".
001770     05  FILLER                 PIC X(09) VALUE "   DATE: ".
001780     05  RPT-HDR-DATE           PIC X(10).
001790     05  FILLER                 PIC X(30) VALUE SPACES.
001800
001810 01  RPT-HEADER-LINE2.
001820     05  FILLER                 PIC X(58) VALUE ALL "-".
001830     05  FILLER                 PIC X(22) VALUE SPACES.
001840
001850 01  RPT-BLANK-LINE             PIC X(80) VALUE SPACES.
001860
001870 01  RPT-OI-TOTAL-LINE.
001880     05  FILLER                 PIC X(18) VALUE "ORDER ITEM TOTAL  ".
001890     05  FILLER                 PIC X(14) VALUE ALL ".".
001900     05  FILLER                 PIC X(01) VALUE SPACE.
001910     05  RPT-OI-TOTAL-AMT       PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
001920     05  FILLER                 PIC X(29) VALUE SPACES.
001930
001940 01  RPT-SETL-TOTAL-LINE.
001950     05  FILLER                 PIC X(18) VALUE "SETTLEMENT TOTAL  ".
001960     05  FILLER                 PIC X(14) VALUE ALL ".".
001970     05  FILLER                 PIC X(01) VALUE SPACE.
001980     05  RPT-SETL-TOTAL-AMT     PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
001990     05  FILLER                 PIC X(29) VALUE SPACES.
002000
002010 01  RPT-RESULT-LINE.
002020     05  FILLER                 PIC X(18) VALUE "RESULT            ".
002030     05  FILLER                 PIC X(14) VALUE ALL ".".
002040     05  FILLER                 PIC X(01) VALUE SPACE.
002050     05  RPT-RESULT-TEXT        PIC X(08).
002060     05  FILLER                 PIC X(39) VALUE SPACES.
002070
002080 01  RPT-DIFF-LINE.
002090     05  FILLER                 PIC X(18) VALUE "DIFFERENCE        ".
002100     05  FILLER                 PIC X(14) VALUE ALL ".".
002110     05  FILLER                 PIC X(01) VALUE SPACE.
002120     05  RPT-DIFF-AMT           PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
002130     05  FILLER                 PIC X(29) VALUE SPACES.
002140
002150 01  RPT-MISMATCH-HEADING-LINE.
002160     05  FILLER                 PIC X(36) VALUE
002170         "MISMATCHED SELLERS (MAX 10 SHOWN):".
002180     05  FILLER                 PIC X(44) VALUE SPACES.
002190
002200 01  RPT-MISMATCH-COLHDR-LINE.
002210     05  FILLER                 PIC X(02) VALUE SPACES.
002220     05  FILLER                 PIC X(11) VALUE "SELLER-ID  ".
002230     05  FILLER                 PIC X(04) VALUE SPACES.
002240     05  FILLER                 PIC X(18) VALUE "ORDER-ITEM-TOTAL  ".
002250     05  FILLER                 PIC X(04) VALUE SPACES.
002260     05  FILLER                 PIC X(18) VALUE "SETTLEMENT-TOTAL  ".
002270     05  FILLER                 PIC X(04) VALUE SPACES.
002280     05  FILLER                 PIC X(04) VALUE "DIFF".
002290     05  FILLER                 PIC X(15) VALUE SPACES.
002300
002310 01  RPT-MISMATCH-DETAIL-LINE.
002320     05  FILLER                 PIC X(02) VALUE SPACES.
002330     05  RPT-MIS-SELLER-ID      PIC 9(10).
002340     05  FILLER                 PIC X(03) VALUE SPACES.
002350     05  RPT-MIS-OI-AMT         PIC ZZZ,ZZZ,ZZ9.99.
002360     05  FILLER                 PIC X(06) VALUE SPACES.
002370     05  RPT-MIS-SETL-AMT       PIC ZZZ,ZZZ,ZZ9.99.
002380     05  FILLER                 PIC X(07) VALUE SPACES.
002390     05  RPT-MIS-DIFF-AMT       PIC ZZZ,ZZZ,ZZ9.99.
002400     05  FILLER                 PIC X(10) VALUE SPACES.
002410
002420 01  RPT-STATS-HEADING-LINE.
002430     05  FILLER                 PIC X(22) VALUE
002440         "SETTLEMENT STATISTICS:".
002450     05  FILLER                 PIC X(58) VALUE SPACES.
002460
002470 01  RPT-STAT-SELLER-LINE.
002480     05  FILLER                 PIC X(02) VALUE SPACES.
002490     05  FILLER                 PIC X(16) VALUE "SELLER COUNT    ".
002500     05  FILLER                 PIC X(14) VALUE ALL ".".
002510     05  FILLER                 PIC X(01) VALUE SPACE.
002520     05  RPT-STAT-SELLER-AMT    PIC ZZZ,ZZ9.
002530     05  FILLER                 PIC X(40) VALUE SPACES.
002540
002550 01  RPT-STAT-SALES-LINE.
002560     05  FILLER                 PIC X(02) VALUE SPACES.
002570     05  FILLER                 PIC X(16) VALUE "TOTAL SALES     ".
002580     05  FILLER                 PIC X(14) VALUE ALL ".".
002590     05  FILLER                 PIC X(01) VALUE SPACE.
002600     05  RPT-STAT-SALES-AMT     PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
002610     05  FILLER                 PIC X(29) VALUE SPACES.
002620
002630 01  RPT-STAT-COMMIS-LINE.
002640     05  FILLER                 PIC X(02) VALUE SPACES.
002650     05  FILLER                 PIC X(16) VALUE "TOTAL COMMISSION".
002660     05  FILLER                 PIC X(14) VALUE ALL ".".
002670     05  FILLER                 PIC X(01) VALUE SPACE.
002680     05  RPT-STAT-COMMIS-AMT    PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
002690     05  FILLER                 PIC X(29) VALUE SPACES.
002700
002710 01  RPT-STAT-NET-LINE.
002720     05  FILLER                 PIC X(02) VALUE SPACES.
002730     05  FILLER                 PIC X(16) VALUE "TOTAL NET AMOUNT".
002740     05  FILLER                 PIC X(14) VALUE ALL ".".
002750     05  FILLER                 PIC X(01) VALUE SPACE.
002760     05  RPT-STAT-NET-AMT       PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
002770     05  FILLER                 PIC X(29) VALUE SPACES.
002780
002790 01  RPT-STAT-ORDERS-LINE.
002800     05  FILLER                 PIC X(02) VALUE SPACES.
002810     05  FILLER                 PIC X(16) VALUE "TOTAL ORDERS    ".
002820     05  FILLER                 PIC X(14) VALUE ALL ".".
002830     05  FILLER                 PIC X(01) VALUE SPACE.
002840     05  RPT-STAT-ORDERS-AMT    PIC ZZZ,ZZZ,ZZ9.
002850     05  FILLER                 PIC X(36) VALUE SPACES.
002860
002870 01  RPT-STAT-ITEMS-LINE.
002880     05  FILLER                 PIC X(02) VALUE SPACES.
002890     05  FILLER                 PIC X(16) VALUE "TOTAL ITEMS     ".
002900     05  FILLER                 PIC X(14) VALUE ALL ".".
002910     05  FILLER                 PIC X(01) VALUE SPACE.
002920     05  RPT-STAT-ITEMS-AMT     PIC ZZZ,ZZZ,ZZ9.
002930     05  FILLER                 PIC X(36) VALUE SPACES.
002940
002950 PROCEDURE DIVISION.
002960 0000-MAIN-CONTROL.
002970     OPEN INPUT ORDER-ITEM-FILE.
002980     OPEN INPUT SETTLEMENT-FILE.
002990     OPEN OUTPUT SETTLEMENT-REPORT-FILE.
003000     IF SETLVRFY-REDRIVE-ON
003010         DISPLAY "SETLVRFY - ENTER TARGET SETTLEMENT DATE (YYYYMMDD)"
003020         ACCEPT RUN-DATE-YYYYMMDD
003030     ELSE
003040         ACCEPT RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD
003050     END-IF.
003060     PERFORM 0050-BUILD-RUN-DATE-DISPLAY.
003070     PERFORM 0100-BUILD-ORDER-ITEM-TOTALS.
003080     PERFORM 0300-BUILD-SETTLEMENT-TOTALS.
003090     PERFORM 0400-COMPARE-GRAND-TOTALS.
003100     IF VR-MISMATCH-FOUND
003110         PERFORM 0700-MATCH-SELLER-DETAILS
003120         PERFORM 0750-WRITE-MISMATCH-REPORT
003130         DISPLAY "SETLVRFY - SETTLEMENT TOTALS DO NOT MATCH"
003140         DISPLAY "SETLVRFY - DIFFERENCE         " VR-DIFF-AMOUNT
003150         MOVE 16 TO RETURN-CODE
003160     ELSE
003170         PERFORM 0800-WRITE-SUCCESS-REPORT
003180         DISPLAY "SETLVRFY - SETTLEMENT TOTALS MATCH, 100 PCT ACCURACY"
003190     END-IF.
003200     PERFORM 0900-DISPLAY-RUN-TOTALS.
003210     CLOSE ORDER-ITEM-FILE
003220         SETTLEMENT-FILE
003230         SETTLEMENT-REPORT-FILE.
003240     STOP RUN.
003250
003260 0050-BUILD-RUN-DATE-DISPLAY.
003270     STRING RUN-DATE-YYYY  "-"  RUN-DATE-MM  "-"  RUN-DATE-DD
003280         DELIMITED BY SIZE INTO RUN-DATE-DISPLAY.
003290
003300*   PHASE 1 -- INDEPENDENTLY RE-TOTAL QUALIFYING ORDER ITEMS, ONE
003310*   ROW PER SELLER, INTO VR-OI-SELLER-TABLE.  SAME CONTROL BREAK
003320*   SHAPE SETLCALC USES, BUT NOTHING HERE READS SETTLEMENT-FILE.
003330 0100-BUILD-ORDER-ITEM-TOTALS.
003340     PERFORM 0500-READ-ORDER-ITEM-FILE.
003350     PERFORM 0150-PROCESS-OI-SELLER-BREAK THRU 0150-EXIT
003360         UNTIL END-OF-ORDER-ITEMS.
003370     IF ANY-ITEMS-SEEN
003380         PERFORM 0170-FLUSH-OI-SELLER-TOTAL
003390     END-IF.
003400
003410*   SELLER BREAK, RANGED 0150 THRU 0150-EXIT SO THE TWO "SAME
003420*   SELLER, KEEP ACCUMULATING" PATHS CAN GO TO THE SHARED
003430*   ACCUMULATE STEP INSTEAD OF NESTING THE IF ONE LEVEL DEEPER.
003440 0150-PROCESS-OI-SELLER-BREAK.
003450     IF FIRST-SELLER-RECORD
003460         MOVE OI-SELLER-ID TO VR-SELLER-ID-WORK
003470         MOVE "N" TO FIRST-SELLER-SWITCH
003480         GO TO 0150-ACCUMULATE-STEP
003490     END-IF.
003500     IF OI-SELLER-ID = VR-SELLER-ID-WORK
003510         GO TO 0150-ACCUMULATE-STEP
003520     END-IF.
003530     PERFORM 0170-FLUSH-OI-SELLER-TOTAL.
003540     MOVE ZEROS TO VR-TOTAL-WORK.
003550     MOVE OI-SELLER-ID TO VR-SELLER-ID-WORK.
003560 0150-ACCUMULATE-STEP.
003570     MOVE "Y" TO ANY-ITEM-SWITCH.
003580     ADD OI-TOTAL-PRICE TO VR-TOTAL-WORK.
003590     ADD OI-TOTAL-PRICE TO VR-OI-GRAND-TOTAL.
003600     PERFORM 0500-READ-ORDER-ITEM-FILE.
003610 0150-EXIT.
003620     EXIT.
003630
003640 0170-FLUSH-OI-SELLER-TOTAL.
003650     ADD 1 TO VR-OI-SELLER-COUNT.
003660     MOVE VR-SELLER-ID-WORK TO VR-OI-TBL-SELLER-ID (VR-OI-SELLER-COUNT).
003670     MOVE VR-TOTAL-WORK     TO VR-OI-TBL-TOTAL (VR-OI-SELLER-COUNT).
003680
003690 0500-READ-ORDER-ITEM-FILE.
003700     READ ORDER-ITEM-FILE
003710         AT END
003720             MOVE "YES" TO ORDER-ITEM-EOF-STATUS
003730     END-READ.
003740     IF NOT END-OF-ORDER-ITEMS
003750         IF OI-ORDERED-YYYY NOT = RUN-DATE-YYYY
003760             OR OI-ORDERED-MM NOT = RUN-DATE-MM
003770             OR OI-ORDERED-DD NOT = RUN-DATE-DD
003780             OR NOT OI-STATUS-QUALIFIES
003790         PERFORM 0500-READ-ORDER-ITEM-FILE
003800     END-IF.
003810
003820*   PHASE 2 -- SUM WHAT SETLCALC ACTUALLY POSTED FOR THE TARGET
003830*   DATE, STRAIGHT SEQUENTIAL PASS OVER SETTLEMENT-FILE (RETURNED
003840*   IN ASCENDING SELLER-ID ORDER SINCE THE RRN IS THE SELLER ID).
003850 0300-BUILD-SETTLEMENT-TOTALS.
003860     PERFORM 0320-READ-SETTLEMENT-NEXT.
003870     PERFORM 0350-PROCESS-SETTLEMENT-RECORD
003880         UNTIL END-OF-SETTLEMENTS.
003890
003900 0320-READ-SETTLEMENT-NEXT.
003910     READ SETTLEMENT-FILE NEXT RECORD
003920         AT END
003930             MOVE "YES" TO SETTLEMENT-EOF-STATUS
003940     END-READ.
003950
003960*   SKIPS A SLOT LEFT OVER FROM A PRIOR RUN BY TESTING THE
003970*   YEAR/MONTH/DAY PARTS OF ST-SETTLEMENT-DATE-R DIRECTLY,
003980*   RATHER THAN RESCANNING THE X(10) DISPLAY STRING.
003990 0350-PROCESS-SETTLEMENT-RECORD.
004000     IF ST-SETTLEMENT-YYYY = RUN-DATE-YYYY
004010         AND ST-SETTLEMENT-MM = RUN-DATE-MM
004020         AND ST-SETTLEMENT-DD = RUN-DATE-DD
004030         ADD 1 TO VR-SETL-SELLER-COUNT
004040         MOVE ST-SELLER-ID    TO
004050             VR-SETL-TBL-SELLER-ID (VR-SETL-SELLER-COUNT)
004060         MOVE ST-TOTAL-SALES  TO
004070             VR-SETL-TBL-TOTAL (VR-SETL-SELLER-COUNT)
004080         ADD 1              TO RUN-SELLER-COUNT
004090         ADD ST-TOTAL-SALES TO RUN-TOTAL-SALES
004100         ADD ST-COMMISSION  TO RUN-TOTAL-COMMISSION
004110         ADD ST-NET-AMOUNT  TO RUN-TOTAL-NET-AMOUNT
004120         ADD ST-ORDER-COUNT TO RUN-TOTAL-ORDERS
004130         ADD ST-ITEM-COUNT  TO RUN-TOTAL-ITEMS
004140     END-IF.
004150     PERFORM 0320-READ-SETTLEMENT-NEXT.
004160
004170*   RUN-TOTAL-SALES IS THE SETTLEMENT-FILE GRAND TOTAL COMPARED
004180*   AGAINST VR-OI-GRAND-TOTAL BELOW; IT DOES DOUBLE DUTY AS THE
004190*   TOTAL SALES FIGURE IN THE FINAL STATISTICS BLOCK SINCE THE
004200*   TWO ARE THE SAME SUM.
004210 0400-COMPARE-GRAND-TOTALS.
004220     IF VR-OI-GRAND-TOTAL > RUN-TOTAL-SALES
004230         COMPUTE VR-DIFF-AMOUNT = VR-OI-GRAND-TOTAL - RUN-TOTAL-SALES
004240     ELSE
004250         COMPUTE VR-DIFF-AMOUNT = RUN-TOTAL-SALES - VR-OI-GRAND-TOTAL
004260     END-IF.
004270     IF VR-DIFF-AMOUNT NOT = ZEROS
004280         SET VR-MISMATCH-FOUND TO TRUE
004290     END-IF.
004300
004310*   PER-SELLER MATCH/MERGE, BILLUPDT-STYLE, OVER THE TWO TABLES
004320*   BUILT ABOVE -- BOTH ARE ASCENDING BY SELLER ID, SO A SINGLE
004330*   FORWARD PASS OVER BOTH IS ALL THAT IS NEEDED.  STOPS EARLY
004340*   ONCE 10 MISMATCHES HAVE BEEN RECORDED -- RQ07-0455.
004350 0700-MATCH-SELLER-DETAILS.
004360     MOVE 1 TO VR-OI-SUB.
004370     MOVE 1 TO VR-SETL-SUB.
004380     PERFORM 0720-MATCH-CONTROL-LOOP
004390         UNTIL (VR-OI-SUB > VR-OI-SELLER-COUNT
004400             AND VR-SETL-SUB > VR-SETL-SELLER-COUNT)
004410         OR VR-MISMATCH-COUNT = 10.
004420
004430 0720-MATCH-CONTROL-LOOP.
004440     IF VR-OI-SUB > VR-OI-SELLER-COUNT
004450         MOVE VR-HIGH-SELLER-ID TO VR-OI-CUR-KEY
004460     ELSE
004470         MOVE VR-OI-TBL-SELLER-ID (VR-OI-SUB) TO VR-OI-CUR-KEY
004480     END-IF.
004490     IF VR-SETL-SUB > VR-SETL-SELLER-COUNT
004500         MOVE VR-HIGH-SELLER-ID TO VR-SETL-CUR-KEY
004510     ELSE
004520         MOVE VR-SETL-TBL-SELLER-ID (VR-SETL-SUB) TO VR-SETL-CUR-KEY
004530     END-IF.
004540     IF VR-OI-CUR-KEY < VR-SETL-CUR-KEY
004550         PERFORM 0730-RECORD-OI-ONLY-MISMATCH
004560         ADD 1 TO VR-OI-SUB
004570     ELSE
004580         IF VR-OI-CUR-KEY > VR-SETL-CUR-KEY
004590             PERFORM 0740-RECORD-SETL-ONLY-MISMATCH
004600             ADD 1 TO VR-SETL-SUB
004610         ELSE
004620             PERFORM 0745-COMPARE-SELLER-TOTALS
004630             ADD 1 TO VR-OI-SUB
004640             ADD 1 TO VR-SETL-SUB
004650         END-IF
004660     END-IF.
004670
004680*   A SELLER WITH QUALIFYING ORDER ITEMS BUT NO SETTLEMENT ROW --
004690*   TREATED AS A SETTLEMENT TOTAL OF ZERO.
004700 0730-RECORD-OI-ONLY-MISMATCH.
004710     IF VR-MISMATCH-COUNT < 10
004720         ADD 1 TO VR-MISMATCH-COUNT
004730         MOVE VR-OI-TBL-SELLER-ID (VR-OI-SUB)
004740             TO VR-MIS-SELLER-ID (VR-MISMATCH-COUNT)
004750         MOVE VR-OI-TBL-TOTAL (VR-OI-SUB)
004760             TO VR-MIS-OI-TOTAL (VR-MISMATCH-COUNT)
004770         MOVE ZEROS TO VR-MIS-SETL-TOTAL (VR-MISMATCH-COUNT)
004780         MOVE VR-OI-TBL-TOTAL (VR-OI-SUB)
004790             TO VR-MIS-DIFF (VR-MISMATCH-COUNT)
004800     END-IF.
004810
004820*   A SETTLEMENT ROW POSTED FOR A SELLER WITH NO QUALIFYING ORDER
004830*   ITEMS IN THIS PASS -- TREATED AS AN ORDER-ITEM TOTAL OF ZERO.
004840 0740-RECORD-SETL-ONLY-MISMATCH.
004850     IF VR-MISMATCH-COUNT < 10
004860         ADD 1 TO VR-MISMATCH-COUNT
004870         MOVE VR-SETL-TBL-SELLER-ID (VR-SETL-SUB)
004880             TO VR-MIS-SELLER-ID (VR-MISMATCH-COUNT)
004890         MOVE ZEROS TO VR-MIS-OI-TOTAL (VR-MISMATCH-COUNT)
004900         MOVE VR-SETL-TBL-TOTAL (VR-SETL-SUB)
004910             TO VR-MIS-SETL-TOTAL (VR-MISMATCH-COUNT)
004920         MOVE VR-SETL-TBL-TOTAL (VR-SETL-SUB)
004930             TO VR-MIS-DIFF (VR-MISMATCH-COUNT)
004940     END-IF.
004950
004960 0745-COMPARE-SELLER-TOTALS.
004970     IF VR-OI-TBL-TOTAL (VR-OI-SUB) NOT = VR-SETL-TBL-TOTAL (VR-SETL-SUB)
004980         IF VR-MISMATCH-COUNT < 10
004990             ADD 1 TO VR-MISMATCH-COUNT
005000             MOVE VR-OI-TBL-SELLER-ID (VR-OI-SUB)
005010                 TO VR-MIS-SELLER-ID (VR-MISMATCH-COUNT)
005020             MOVE VR-OI-TBL-TOTAL (VR-OI-SUB)
005030                 TO VR-MIS-OI-TOTAL (VR-MISMATCH-COUNT)
005040             MOVE VR-SETL-TBL-TOTAL (VR-SETL-SUB)
005050                 TO VR-MIS-SETL-TOTAL (VR-MISMATCH-COUNT)
005060             IF VR-OI-TBL-TOTAL (VR-OI-SUB)
005070                 > VR-SETL-TBL-TOTAL (VR-SETL-SUB)
005080                 COMPUTE VR-MIS-DIFF (VR-MISMATCH-COUNT) =
005090                     VR-OI-TBL-TOTAL (VR-OI-SUB)
005100                     - VR-SETL-TBL-TOTAL (VR-SETL-SUB)
005110             ELSE
005120                 COMPUTE VR-MIS-DIFF (VR-MISMATCH-COUNT) =
005130                     VR-SETL-TBL-TOTAL (VR-SETL-SUB)
005140                     - VR-OI-TBL-TOTAL (VR-OI-SUB)
005150             END-IF
005160         END-IF
005170     END-IF.
005180
005190 0800-WRITE-SUCCESS-REPORT.
005200     PERFORM 0810-WRITE-REPORT-HEADER.
005210     MOVE "MATCH"  TO RPT-RESULT-TEXT.
005220     WRITE RPT-RECORD FROM RPT-RESULT-LINE.
005230     PERFORM 0830-WRITE-STATISTICS-BLOCK.
005240
005250 0750-WRITE-MISMATCH-REPORT.
005260     PERFORM 0810-WRITE-REPORT-HEADER.
005270     MOVE "MISMATCH" TO RPT-RESULT-TEXT.
005280     WRITE RPT-RECORD FROM RPT-RESULT-LINE.
005290     MOVE VR-DIFF-AMOUNT TO RPT-DIFF-AMT.
005300     WRITE RPT-RECORD FROM RPT-DIFF-LINE.
005310     WRITE RPT-RECORD FROM RPT-BLANK-LINE.
005320     WRITE RPT-RECORD FROM RPT-MISMATCH-HEADING-LINE.
005330     WRITE RPT-RECORD FROM RPT-MISMATCH-COLHDR-LINE.
005340     PERFORM 0760-WRITE-MISMATCH-DETAIL-LINES
005350         VARYING VR-OI-SUB FROM 1 BY 1
005360         UNTIL VR-OI-SUB > VR-MISMATCH-COUNT.
005370
005380 0760-WRITE-MISMATCH-DETAIL-LINES.
005390     MOVE VR-MIS-SELLER-ID (VR-OI-SUB)  TO RPT-MIS-SELLER-ID.
005400     MOVE VR-MIS-OI-TOTAL (VR-OI-SUB)   TO RPT-MIS-OI-AMT.
005410     MOVE VR-MIS-SETL-TOTAL (VR-OI-SUB) TO RPT-MIS-SETL-AMT.
005420     MOVE VR-MIS-DIFF (VR-OI-SUB)       TO RPT-MIS-DIFF-AMT.
005430     WRITE RPT-RECORD FROM RPT-MISMATCH-DETAIL-LINE.
005440
005450 0810-WRITE-REPORT-HEADER.
005460     MOVE RUN-DATE-DISPLAY TO RPT-HDR-DATE.
005470     WRITE RPT-RECORD FROM RPT-HEADER-LINE1.
005480     WRITE RPT-RECORD FROM RPT-HEADER-LINE2.
005490     MOVE VR-OI-GRAND-TOTAL TO RPT-OI-TOTAL-AMT.
005500     WRITE RPT-RECORD FROM RPT-OI-TOTAL-LINE.
005510     MOVE RUN-TOTAL-SALES   TO RPT-SETL-TOTAL-AMT.
005520     WRITE RPT-RECORD FROM RPT-SETL-TOTAL-LINE.
005530
005540 0830-WRITE-STATISTICS-BLOCK.
005550     WRITE RPT-RECORD FROM RPT-BLANK-LINE.
005560     WRITE RPT-RECORD FROM RPT-STATS-HEADING-LINE.
005570     MOVE RUN-SELLER-COUNT     TO RPT-STAT-SELLER-AMT.
005580     WRITE RPT-RECORD FROM RPT-STAT-SELLER-LINE.
005590     MOVE RUN-TOTAL-SALES      TO RPT-STAT-SALES-AMT.
005600     WRITE RPT-RECORD FROM RPT-STAT-SALES-LINE.
005610     MOVE RUN-TOTAL-COMMISSION TO RPT-STAT-COMMIS-AMT.
005620     WRITE RPT-RECORD FROM RPT-STAT-COMMIS-LINE.
005630     MOVE RUN-TOTAL-NET-AMOUNT TO RPT-STAT-NET-AMT.
005640     WRITE RPT-RECORD FROM RPT-STAT-NET-LINE.
005650     MOVE RUN-TOTAL-ORDERS     TO RPT-STAT-ORDERS-AMT.
005660     WRITE RPT-RECORD FROM RPT-STAT-ORDERS-LINE.
005670     MOVE RUN-TOTAL-ITEMS      TO RPT-STAT-ITEMS-AMT.
005680     WRITE RPT-RECORD FROM RPT-STAT-ITEMS-LINE.
005690
005700 0900-DISPLAY-RUN-TOTALS.
005710     DISPLAY "SETLVRFY - SETTLEMENT DATE    " RUN-DATE-DISPLAY.
005720     DISPLAY "SETLVRFY - ORDER ITEM TOTAL   " VR-OI-GRAND-TOTAL.
005730     DISPLAY "SETLVRFY - SETTLEMENT TOTAL   " RUN-TOTAL-SALES.
005740     DISPLAY "SETLVRFY - SELLERS SETTLED    " RUN-SELLER-COUNT.
005750     DISPLAY "SETLVRFY - TOTAL COMMISSION   " RUN-TOTAL-COMMISSION.
005760     DISPLAY "SETLVRFY - TOTAL NET AMOUNT   " RUN-TOTAL-NET-AMOUNT.
005770     DISPLAY "SETLVRFY - TOTAL ORDERS       " RUN-TOTAL-ORDERS.
005780     DISPLAY "SETLVRFY - TOTAL ITEMS        " RUN-TOTAL-ITEMS.
