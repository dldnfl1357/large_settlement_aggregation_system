000100******************************************************************
000110*   ORDITMRC.CPY
000120*   ORDER ITEM EXTRACT RECORD -- SELLER SETTLEMENT SYSTEM
000130*
000140*   ONE ROW PER QUALIFYING ORDER LINE ITEM, PRE-JOINED TO THE
000150*   PARENT ORDER AND PRE-SORTED ASCENDING BY OI-SELLER-ID BY
000160*   THE EXTRACT STEP THAT BUILDS ORDER-ITEM-FILE.  SETLCALC
000170*   AND SETLVRFY BOTH COPY THIS MEMBER -- DO NOT MAINTAIN A
000180*   SEPARATE LAYOUT IN EITHER PROGRAM.
000190*
000200*   R.HOLLOWAY    INITIAL LAYOUT                      MAR 1987
000210*   T.OKONKWO     ADDED OI-SELLER-GRADE                JUN 1991
000220*                 (DENORMALIZED FROM SELLER MASTER SO THE
000230*                 SETTLEMENT RUN NEEDS NO SELLER-MASTER
000240*                 LOOKUP OF ITS OWN)
000250*   D.SEAY        WIDENED OI-ORDERED-AT TO X(26) TO    JAN 1999
000260*                 CARRY THE FULL EXTRACT TIMESTAMP, FORMAT
000270*                 UNCHANGED -- Y2K REMEDIATION, RQ97-0143
000280******************************************************************
000290 01  ORDER-ITEM-RECORD.
000300     05  OI-ORDER-ID              PIC 9(10).
000310     05  OI-PRODUCT-ID            PIC 9(10).
000320     05  OI-SELLER-ID             PIC 9(10).
000330     05  OI-QUANTITY              PIC 9(5).
000340     05  OI-UNIT-PRICE            PIC S9(10)V9(2).
000350     05  OI-TOTAL-PRICE           PIC S9(10)V9(2).
000360     05  OI-ORDER-STATUS          PIC X(9).
000370         88  OI-STATUS-PAID            VALUE 'PAID'.
000380         88  OI-STATUS-SHIPPED         VALUE 'SHIPPED'.
000390         88  OI-STATUS-DELIVERED       VALUE 'DELIVERED'.
000400         88  OI-STATUS-QUALIFIES       VALUES 'PAID' 'SHIPPED'
000410                                           'DELIVERED'.
000420         88  OI-STATUS-PENDING         VALUE 'PENDING'.
000430         88  OI-STATUS-REFUNDED        VALUE 'REFUNDED'.
000440         88  OI-STATUS-CANCELLED       VALUE 'CANCELLED'.
000450     05  OI-ORDERED-AT            PIC X(26).
000460*   ALTERNATE VIEW -- BREAKS THE EXTRACT TIMESTAMP OUT INTO
000470*   ITS DATE PORTION SO THE SETTLEMENT DATE COMPARE IN 0150
000480*   NEVER HAS TO SUBSTRING THE TIMESTAMP ITSELF.
000490     05  OI-ORDERED-AT-R REDEFINES OI-ORDERED-AT.
000500         10  OI-ORDERED-YYYY          PIC X(4).
000510         10  FILLER                   PIC X(1).
000520         10  OI-ORDERED-MM            PIC X(2).
000530         10  FILLER                   PIC X(1).
000540         10  OI-ORDERED-DD            PIC X(2).
000550         10  FILLER                   PIC X(16).
000560     05  OI-SELLER-GRADE          PIC X(8).
000570     05  FILLER                   PIC X(18).
