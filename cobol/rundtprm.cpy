000100******************************************************************
000110*   RUNDTPRM.CPY
000120*   TARGET SETTLEMENT DATE -- SELLER SETTLEMENT SYSTEM
000130*
000140*   THE SETTLEMENT RUN OPERATES ON ONE CALENDAR DATE.  BOTH
000150*   SETLCALC AND SETLVRFY COPY THIS WORKING-STORAGE BLOCK AND
000160*   DEFAULT THE TARGET DATE TO TODAY BY ACCEPTING THE SYSTEM
000170*   DATE.  AN OPERATOR RERUNNING A PRIOR DATE SETS UPSI-0 ON
000180*   IN JCL (SEE SPECIAL-NAMES IN EACH PROGRAM) AND KEYS THE
000190*   TARGET DATE IN ON SYSIN WHEN 0000-MAIN-CONTROL PROMPTS
000200*   FOR IT, IN PLACE OF THE SYSTEM-DATE ACCEPT.
000210*
000220*   R.HOLLOWAY    INITIAL LAYOUT                      MAR 1987
000230*   M.PRUITT      UPSI-0 REDRIVE SWITCH NOW ACTUALLY
000240*                 GATES A SYSIN OVERRIDE OF THE TARGET
000250*                 DATE IN BOTH PROGRAMS -- RQ18-014     MAR 2018
000260******************************************************************
000270 01  RUN-DATE-AREA.
000280     05  RUN-DATE-YYYYMMDD        PIC 9(8).
000290     05  FILLER                  PIC X(02).
000300*   ALTERNATE VIEW -- YEAR/MONTH/DAY PARTS, USED TO BUILD THE
000310*   YYYY-MM-DD DISPLAY FORM STORED ON SETTLEMENT-RECORD AND
000320*   COMPARED AGAINST THE ORDER-ITEM-RECORD TIMESTAMP.
000330 01  RUN-DATE-GROUP REDEFINES RUN-DATE-AREA.
000340     05  RUN-DATE-YYYY            PIC 9(4).
000350     05  RUN-DATE-MM              PIC 9(2).
000360     05  RUN-DATE-DD              PIC 9(2).
000370     05  FILLER                  PIC X(02).
000380 01  RUN-DATE-DISPLAY         PIC X(10).
