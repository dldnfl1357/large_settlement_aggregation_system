000100******************************************************************
000110*   SETTLRRC.CPY
000120*   SETTLEMENT RECORD -- SELLER SETTLEMENT SYSTEM
000130*
000140*   ONE ROW PER SELLER PER SETTLEMENT DATE.  SETTLEMENT-FILE
000150*   IS ORGANIZED RELATIVE, ONE SLOT PER SELLER (THE RELATIVE
000160*   KEY IS THE SELLER ID ITSELF), SO THERE IS EXACTLY ONE
000170*   SETTLEMENT-RECORD ON FILE FOR A GIVEN SELLER AT ANY TIME --
000180*   ST-SETTLEMENT-DATE TELLS YOU WHICH RUN LAST OWNED THE SLOT.
000190*   COPIED BY BOTH SETLCALC (WHICH REWRITES THE SLOT) AND
000200*   SETLVRFY (WHICH ONLY READS IT).
000210*
000220*   R.HOLLOWAY    INITIAL LAYOUT                      MAR 1987
000230*   F.ODUYA       ADDED ST-STATUS, PER COMMISSIONS      SEP 1994
000240*                 DEPT REQUEST TO FLAG UNPAID SETTLEMENTS
000250*                 PENDING DOWNSTREAM PAYOUT -- RQ94-0611
000260******************************************************************
000270 01  SETTLEMENT-RECORD.
000280     05  ST-SELLER-ID             PIC 9(10).
000290     05  ST-SETTLEMENT-DATE       PIC X(10).
000300*   ALTERNATE VIEW -- YEAR/MONTH/DAY PARTS OF THE SETTLEMENT
000310*   DATE, USED BY SETLVRFY TO SKIP A SLOT LEFT OVER FROM A
000320*   PRIOR RUN WITHOUT RESCANNING THE DISPLAY STRING.
000330     05  ST-SETTLEMENT-DATE-R REDEFINES ST-SETTLEMENT-DATE.
000340         10  ST-SETTLEMENT-YYYY       PIC X(4).
000350         10  FILLER                   PIC X(1).
000360         10  ST-SETTLEMENT-MM         PIC X(2).
000370         10  FILLER                   PIC X(1).
000380         10  ST-SETTLEMENT-DD         PIC X(2).
000390     05  ST-TOTAL-SALES           PIC S9(13)V9(2).
000400     05  ST-COMMISSION-RATE       PIC 9V9(4).
000410     05  ST-COMMISSION            PIC S9(13)V9(2).
000420     05  ST-NET-AMOUNT            PIC S9(13)V9(2).
000430     05  ST-ORDER-COUNT           PIC 9(9).
000440     05  ST-ITEM-COUNT            PIC 9(9).
000450     05  ST-STATUS                PIC X(9).
000460         88  ST-STATUS-PENDING        VALUE 'PENDING'.
000470     05  FILLER                   PIC X(23).
